000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.     CFI200.                                           00000200
000300 AUTHOR.         R K MENSAH.                                       00000300
000400 INSTALLATION.   SYSTEMS GROUP - CARGO OPS.                        00000400
000500 DATE-WRITTEN.   11/05/87.                                         00000500
000600 DATE-COMPILED.                                                    00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900*                                                                  00000900
001000*   PROGRAM  = CFI200                                              00001000
001100*   REMARKS  = TABLE SORT ENGINE FOR THE CONTAINER MANIFEST        00001100
001200*              BATCH.  CALLED BY CFI100 (120-SORT-ACCEPTED-ROWS)   00001200
001300*              AFTER THE MANIFEST HAS BEEN LOADED AND VALIDATED.   00001300
001400*              SORTS THE IN-MEMORY TABLE OF ACCEPTED MANIFEST      00001400
001500*              ROWS INTO ASCENDING CONTACT (PHONE) SEQUENCE SO     00001500
001600*              THE CALLER CAN RUN A CONTROL BREAK ON CONTACT TO    00001600
001700*              BUILD ONE BILL PER CUSTOMER.  ROWS SHARING A        00001700
001800*              CONTACT MUST COME OUT IN THEIR ORIGINAL MANIFEST    00001800
001900*              ORDER, SO THE INSERTION SORT BELOW ONLY SHIFTS      00001900
002000*              ROWS THAT SORT STRICTLY AFTER THE ROW BEING         00002000
002100*              PLACED - IT NEVER SHIFTS PAST AN EQUAL KEY.         00002100
002200*                                                                  00002200
002300*   CHANGE LOG.                                                    00002300
002400*     MM/DD/YY  INIT  TICKET      DESCRIPTION                      00002400
002500*     --------  ----  ----------  ---------------------------     00002500
002600*     11/05/87  RKM   CARGO-014   ORIGINAL - SORTS THE DAILY       00002600
002700*                     MANIFEST HEADER TABLE (NUMERIC KEY) FOR      00002700
002800*                     THE OLD WAYBILL PRINT RUN.                   00002800
002900*     04/22/91  RKM   CARGO-051   RAISED TABLE LIMIT 200 TO 400    00002900
003000*                     ROWS - DOUBLE CONTAINER RUNS OVERFLOWED.     00003000
003100*     09/14/93  TA    CARGO-077   RE-KEYED SORT COMPARE ON THE     00003100
003200*                     CONSIGNEE FIELD FOR THE CONSOLIDATION JOB.   00003200
003300*     02/11/97  TA    CARGO-102   ADDED VARYING-LENGTH TABLE SO    00003300
003400*                     UNDERSIZED MANIFESTS DO NOT SORT GARBAGE.    00003400
003500*     12/03/98  JO    Y2K-0041    YEAR 2000 READINESS REVIEW -     00003500Y2K0041
003600*                     NO 2-DIGIT YEAR FIELDS IN THIS MODULE.       00003600Y2K0041
003700*                     NO CHANGE REQUIRED, LOGGED FOR SIGN-OFF.     00003700Y2K0041
003800*     06/30/04  JO    CARGO-133   MOVED FROM WAYBILL PRINT TO      00003800
003900*                     GENERAL-PURPOSE CALLED SORT UTILITY.         00003900
004000*     11/05/25  DBB   CFI-0003    RE-KEYED FOR THE CONTAINER       00004000CFI0003
004100*                     FREIGHT INVOICE BATCH - SORTS ON CONTACT     00004100CFI0003
004200*                     (PHONE) INSTEAD OF A NUMERIC WAYBILL KEY,    00004200CFI0003
004300*                     ROW SHAPE NOW COMES FROM COPY CFIDET.        00004300CFI0003
004400*     11/09/25  DBB   CFI-0007    INLINE PERFORM/END-PERFORM       00004400CFI0007
004500*                     LOOPS REWRITTEN AS OUT-OF-LINE PERFORMS      00004500CFI0007
004600*                     PER SHOP STANDARD - CODE REVIEW COMMENT.     00004600CFI0007
004700*                                                                  00004700
004800******************************************************************00004800
004900 ENVIRONMENT DIVISION.                                             00004900
005000 CONFIGURATION SECTION.                                            00005000
005100 SOURCE-COMPUTER. IBM-370.                                         00005100
005200 OBJECT-COMPUTER. IBM-370.                                         00005200
005300 SPECIAL-NAMES.                                                    00005300
005400     C01 IS TOP-OF-FORM                                            00005400
005500     UPSI-0 ON STATUS IS CFI200-TRACE-ON.                          00005500
005600******************************************************************00005600
005700 DATA DIVISION.                                                    00005700
005800 WORKING-STORAGE SECTION.                                          00005800
005900******************************************************************00005900
006000*                                                                  00006000
006100 01  CFI200-WORK-VARIABLES.                                        00006100
006200     05  CFI200-INSERT-TO        PIC S9(04) COMP.                  00006200
006300     05  CFI200-MOVE-FROM        PIC S9(04) COMP.                  00006300
006400     05  CFI200-SHIFT-DONE-SW    PIC X(01) VALUE 'N'.              00006400
006500         88  CFI200-SHIFT-DONE       VALUE 'Y'.                    00006500
006600         88  CFI200-KEEP-SHIFTING     VALUE 'N'.                   00006600
006650     05  CFI200-DIAG-COUNTER      PIC S9(04) COMP VALUE 0.         00006650
006660     05  CFI200-DIAG-COUNTER-DSP REDEFINES                        00006660
006665             CFI200-DIAG-COUNTER  PIC XX.                          00006665
006670     05  FILLER                   PIC X(08).                       00006670
006680*        RAW 2-BYTE VIEW OF THE SHIFT COUNTER - EYEBALLED IN A     00006680
006690*        CORE DUMP DURING THE CARGO-051 TABLE-OVERFLOW FIX.        00006690
006700*                                                                  00006700
006800 01  CFI200-HOLD-ROW.                                              00006800
006900     COPY CFIDET REPLACING ==:TAG:== BY ==HLD-ROW==.               00006900
007000*                                                                  00007000
007100 01  CFI200-HOLD-ROW-ALT REDEFINES CFI200-HOLD-ROW.                00007100
007200     05  CFI200-HOLD-ROW-BYTES   PIC X(134).                       00007200
007300*        BYTE-IMAGE VIEW OF THE HOLD AREA - USED WHEN THE          00007300
007400*        CALLER'S ROW SHAPE IS UNDER REVISION AND THE TWO          00007400
007500*        COPYBOOK EXPANSIONS TEMPORARILY DISAGREE ON LENGTH.       00007500
007600*                                                                  00007600
007700 LINKAGE SECTION.                                                  00007700
007800 01  LK-ROW-COUNT                PIC S9(04) COMP.                  00007800
007900 01  LK-ROW-TABLE.                                                 00007900
008000     05  LK-ROW OCCURS 0 TO 00400 TIMES                            00008000
008100                 DEPENDING ON LK-ROW-COUNT                         00008100
008200                 INDEXED BY LK-ROW-IDX.                            00008200
008300         COPY CFIDET REPLACING ==:TAG:== BY ==LK-ROW==.            00008300
008400*                                                                  00008400
008500 01  LK-ROW-TABLE-ALT REDEFINES LK-ROW-TABLE.                      00008500
008600     05  LK-ROW-ALT OCCURS 400 TIMES.                              00008600
008700         10  LK-ROW-ALT-BYTES    PIC X(134).                       00008700
008800*        400-ENTRY FIXED VIEW OF THE TABLE - USED ONLY BY THE      00008800
008900*        UPSI-0 TRACE PATH TO DUMP THE WHOLE TABLE AS RAW TEXT     00008900
009000*        WHEN CFI200-TRACE-ON IS SET ON THE OPERATOR CONSOLE.      00009000
009100*                                                                  00009100
009200******************************************************************00009200
009300 PROCEDURE DIVISION USING LK-ROW-COUNT, LK-ROW-TABLE.              00009300
009400******************************************************************00009400
009500                                                                   00009500
009600 000-SORT-CONTROL.                                                 00009600
009700     PERFORM 100-INSERT-ROW THRU 100-EXIT                         00009700
009800             VARYING CFI200-MOVE-FROM FROM 2 BY 1                  00009800
009900             UNTIL CFI200-MOVE-FROM > LK-ROW-COUNT .                00009900
010000     GOBACK.                                                       00010000
010100                                                                   00010100
010200 100-INSERT-ROW.                                                   00010200
010300*        LIFT THE ROW AT CFI200-MOVE-FROM OUT OF THE TABLE AND     00010300
010400*        WALK IT BACKWARDS UNTIL IT SITS JUST AFTER THE LAST       00010400
010500*        ROW WHOSE CONTACT IS <= ITS OWN - THIS KEEPS ROWS WITH    00010500
010600*        EQUAL CONTACT VALUES IN THEIR ORIGINAL MANIFEST ORDER.    00010600
010700     MOVE LK-ROW(CFI200-MOVE-FROM) TO CFI200-HOLD-ROW.             00010700
010800     COMPUTE CFI200-INSERT-TO = CFI200-MOVE-FROM - 1.              00010800
010900     SET CFI200-KEEP-SHIFTING TO TRUE.                             00010900
011000     PERFORM 110-SHIFT-ROW THRU 110-EXIT                          00011000
011100             UNTIL CFI200-SHIFT-DONE .                             00011100
011200     MOVE CFI200-HOLD-ROW TO LK-ROW(CFI200-INSERT-TO + 1).         00011200
011300     GO TO 100-EXIT.                                               00011300
011400 100-EXIT.                                                         00011400
011500     EXIT.                                                         00011500
011600                                                                   00011600
011700 110-SHIFT-ROW.                                                    00011700
011800     IF CFI200-INSERT-TO <= 0                                      00011800
011900         SET CFI200-SHIFT-DONE TO TRUE                             00011900
012000         GO TO 110-EXIT                                            00012000
012100     END-IF .                                                      00012100
012200     IF LK-ROW-CONTACT(CFI200-INSERT-TO) <=                        00012200
012300                 HLD-ROW-CONTACT OF CFI200-HOLD-ROW                 00012300
012400         SET CFI200-SHIFT-DONE TO TRUE                             00012400
012500         GO TO 110-EXIT                                            00012500
012600     END-IF .                                                      00012600
012700     MOVE LK-ROW(CFI200-INSERT-TO) TO LK-ROW(CFI200-INSERT-TO + 1).00012700
012800     COMPUTE CFI200-INSERT-TO = CFI200-INSERT-TO - 1.              00012800
012900     GO TO 110-EXIT.                                               00012900
013000 110-EXIT.                                                         00013000
013100     EXIT.                                                         00013100
