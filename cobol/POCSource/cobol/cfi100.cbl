000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                       00000500
000600 PROGRAM-ID.     CFI100.                                        00000600
000700 AUTHOR.         D B BONSU.                                     00000700
000800 INSTALLATION.   SYSTEMS GROUP - CARGO OPS.                     00000800
000900 DATE-WRITTEN.   11/03/25.                                      00000900
001000 DATE-COMPILED.                                                 00001000
001100 SECURITY.       NON-CONFIDENTIAL.                              00001100
001200****************************************************************00001200
001300*                                                                00001300
001400*   PROGRAM  = CFI100                                            00001400
001500*   REMARKS  = CONTAINER FREIGHT INVOICE AND BILLING BATCH.      00001500
001600*              READS THE DAILY CONTAINER MANIFEST (ONE ROW PER   00001600
001700*              TRACKING NUMBER) AND THE RATE/CONTROL PARAMETER   00001700
001800*              RECORD, VALIDATES AND NORMALIZES EACH MANIFEST    00001800
001900*              ROW, GROUPS ROWS BY CONTACT (PHONE) INTO ONE      00001900
002000*              BILL PER CUSTOMER, PRICES EACH BILL AT THE        00002000
002100*              PER-CBM FREIGHT RATE, ASSIGNS A SEQUENTIAL        00002100
002200*              INVOICE NUMBER AND PRINTS ONE INVOICE PER BILL,   00002200
002300*              THEN PRINTS A BATCH CONTROL REPORT OF READ /      00002300
002400*              ACCEPTED / REJECTED COUNTS AND GRAND TOTALS.      00002400
002500*                                                                00002500
002600*              CALLS CFI200 TO SORT THE ACCEPTED-ROW TABLE INTO  00002600
002700*              ASCENDING CONTACT SEQUENCE BEFORE THE CONTROL     00002700
002800*              BREAK RUNS - SEE 120-SORT-ACCEPTED-ROWS.          00002800
002900*                                                                00002900
003000*   CHANGE LOG.                                                  00003000
003100*     MM/DD/YY  INIT  TICKET      DESCRIPTION                    00003100
003200*     --------  ----  ----------  ---------------------------   00003200
003300*     11/03/25  DBB   CFI-0001    ORIGINAL - MANIFEST LOADER,    00003300CFI0001
003400*                     QTY/DESCRIPTION PARSER, CONTROL-BREAK      00003400CFI0001
003500*                     BILL BUILDER AND INVOICE WRITER.           00003500CFI0001
003600*     11/05/25  DBB   CFI-0002    ADDED CFIBIL WORKING COPY      00003600CFI0002
003700*                     MEMBER FOR THE BILL ACCUMULATOR AND        00003700CFI0002
003800*                     BREAKDOWN TABLE - PREVIOUSLY IN-LINE.      00003800CFI0002
003900*     11/05/25  DBB   CFI-0003    CALLS CFI200 (RE-KEYED SORT    00003900CFI0003
004000*                     ENGINE) INSTEAD OF SORTING THE TABLE       00004000CFI0003
004100*                     IN-LINE - KEEPS THE COMPARE LOGIC IN ONE    00004100CFI0003
004200*                     PLACE FOR REUSE BY OTHER CARGO BATCHES.    00004200CFI0003
004300*     11/14/25  DBB   CFI-0004    MANIFEST FORMAT REVISION -     00004300CFI0004
004400*                     RECEIVING-DATE FIELD ADDED TO CFIDET.      00004400CFI0004
004500*                     NO PROCESSING CHANGE, FIELD IS CARRIED     00004500CFI0004
004600*                     BUT NOT PRINTED ON THE INVOICE.            00004600CFI0004
004700*     11/17/25  DBB   CFI-0005    DROPPED THE OLD MINIMUM-       00004700CFI0005
004800*                     CHARGE-PER-BILL RULE PER BILLING DESK -    00004800CFI0005
004900*                     MIN-CHARGE-USD NOW ALWAYS ZERO.            00004900CFI0005
005000*     11/18/25  DBB   CFI-0006    BREAKDOWN TABLE RAISED 30 TO   00005000CFI0006
005100*                     50 OCCURRENCES (SEE CFIBIL).               00005100CFI0006
005200*     11/21/25  TA    CFI-0008    SMALL-PARCEL BILLS (TOTAL CBM  00005200CFI0008
005300*                     UNDER .05) WERE PRICING AT A FEW CENTS -   00005300CFI0008
005400*                     ADDED THE FLAT $3.00 FLOOR PER BILLING     00005400CFI0008
005500*                     DESK REQUEST - SEE 400-COMPUTE-PRICING.    00005500CFI0008
005600*     11/24/25  DBB   CFI-0009    BILL-LEVEL ITEM-DESCRIPTION    00005600CFI0009
005700*                     NOW COLLAPSES TO ASSORTED GOODS WHEN A     00005700CFI0009
005800*                     CONSOLIDATED BILL MIXES UNIT WORDS.        00005800CFI0009
005900*                                                                00005900
006000****************************************************************00006000
006100 ENVIRONMENT DIVISION.                                          00006100
006200 CONFIGURATION SECTION.                                         00006200
006300 SOURCE-COMPUTER. IBM-370.                                      00006300
006400 OBJECT-COMPUTER. IBM-370.                                      00006400
006500 SPECIAL-NAMES.                                                 00006500
006600     C01 IS TOP-OF-FORM                                         00006600
006700     UPSI-0 ON STATUS IS CFI100-TRACE-ON.                       00006700
006800 INPUT-OUTPUT SECTION.                                          00006800
006900 FILE-CONTROL.                                                  00006900
007000                                                                00007000
007100     SELECT MANIFEST-FILE  ASSIGN TO MANIFEST                   00007100
007200            ACCESS IS SEQUENTIAL                                00007200
007300            FILE STATUS  IS  WS-MANIFEST-STATUS.                00007300
007400                                                                00007400
007500     SELECT PARAMS-FILE    ASSIGN TO PARMFILE                   00007500
007600            ACCESS IS SEQUENTIAL                                00007600
007700            FILE STATUS  IS  WS-PARAMS-STATUS.                  00007700
007800                                                                00007800
007900     SELECT INVOICE-FILE   ASSIGN TO INVOICES                   00007900
008000            ACCESS IS SEQUENTIAL                                00008000
008100            FILE STATUS  IS  WS-INVOICE-STATUS.                 00008100
008200                                                                00008200
008300     SELECT CONTROL-FILE   ASSIGN TO CTLRPT                     00008300
008400            ACCESS IS SEQUENTIAL                                00008400
008500            FILE STATUS  IS  WS-CONTROL-STATUS.                 00008500
008600                                                                00008600
008700****************************************************************00008700
008800 DATA DIVISION.                                                 00008800
008900 FILE SECTION.                                                  00008900
009000                                                                00009000
009100 FD  MANIFEST-FILE                                              00009100
009200     RECORDING MODE IS F.                                       00009200
009300 01  MANIFEST-REC                PIC X(134).                    00009300
009400                                                                00009400
009500 FD  PARAMS-FILE                                                00009500
009600     RECORDING MODE IS F.                                       00009600
009700 01  PARAMS-REC.                                                00009700
009800     COPY CFIPRM REPLACING ==:TAG:== BY ==PFD==.                00009800
009900                                                                00009900
010000 FD  INVOICE-FILE                                               00010000
010100     RECORDING MODE IS F.                                       00010100
010200 01  INVOICE-RECORD              PIC X(132).                    00010200
010300                                                                00010300
010400 FD  CONTROL-FILE                                               00010400
010500     RECORDING MODE IS F.                                       00010500
010600 01  CONTROL-RECORD              PIC X(132).                    00010600
010700                                                                00010700
010800****************************************************************00010800
010900 WORKING-STORAGE SECTION.                                       00010900
011000****************************************************************00011000
011100*                                                                00011100
011200 01  WS-FIELDS.                                                 00011200
011300     05  WS-MANIFEST-STATUS      PIC X(2)  VALUE SPACES.        00011300
011400     05  WS-PARAMS-STATUS        PIC X(2)  VALUE SPACES.        00011400
011500     05  WS-INVOICE-STATUS       PIC X(2)  VALUE SPACES.        00011500
011600     05  WS-CONTROL-STATUS       PIC X(2)  VALUE SPACES.        00011600
011700     05  WS-MANIFEST-EOF         PIC X     VALUE 'N'.           00011700
011800         88  MANIFEST-EOF            VALUE 'Y'.                 00011800
011900     05  WS-BILLS-REMAIN-SW      PIC X     VALUE 'Y'.           00011900
012000         88  WS-BILLS-REMAIN         VALUE 'Y'.                 00012000
012100     05  WS-PREAMBLE-LINES-LEFT  PIC S9(2) COMP VALUE +4.       00012100
012110     05  FILLER                  PIC X(08).                     00012110
012200*        4 = 3 CONTAINER-ID LINES PLUS THE COLUMN-HEADER LINE.  00012200
012300*                                                                00012300
012400 01  WS-COUNTERS.                                               00012400
012500     05  WS-ROWS-READ            PIC S9(7) COMP-3 VALUE +0.     00012500
012600     05  WS-ROWS-ACCEPTED        PIC S9(7) COMP-3 VALUE +0.     00012600
012700     05  WS-ROWS-REJECTED        PIC S9(7) COMP-3 VALUE +0.     00012700
012800     05  WS-BILLS-WRITTEN        PIC S9(5) COMP-3 VALUE +0.     00012800
012900     05  WS-GRAND-TOTAL-CBM      PIC S9(7)V9(4) COMP-3 VALUE +0.00012900
013000     05  WS-GRAND-TOTAL-USD      PIC S9(9)V99   COMP-3 VALUE +0.00013000
013100     05  WS-NEXT-INVOICE-SEQ     PIC 9(5)  VALUE 1.             00013100
013150     05  FILLER                  PIC X(08).                     00013150
013200*                                                                00013200
013300 01  WS-ACCEPTED-ROW-TABLE.                                     00013300
013400     05  WS-ROW-COUNT            PIC S9(4) COMP VALUE 0.        00013400
013500     05  WS-ROW OCCURS 0 TO 00400 TIMES                         00013500
013600                 DEPENDING ON WS-ROW-COUNT                      00013600
013700                 INDEXED BY WS-ROW-IDX.                         00013700
013800         COPY CFIDET REPLACING ==:TAG:== BY ==WS-ROW==.         00013800
013900*                                                                00013900
014000 01  WS-ACCEPTED-ROW-TABLE-ALT REDEFINES WS-ACCEPTED-ROW-TABLE. 00014000
014100     05  FILLER                  PIC S9(4) COMP.                00014100
014200     05  WS-ROW-ALT OCCURS 400 TIMES.                           00014200
014300         10  WS-ROW-ALT-BYTES    PIC X(134).                    00014300
014400*        BYTE-IMAGE VIEW OF THE ACCEPTED-ROW TABLE - USED BY    00014400
014500*        THE UPSI-0 TRACE PATH ONLY, SAME AS THE SORT ENGINE'S  00014500
014600*        OWN TRACE VIEW IN CFI200.                              00014600
014700*                                                                00014700
014800 01  WS-CURRENT-PARMS.                                          00014800
014900     COPY CFIPRM REPLACING ==:TAG:== BY ==WS-PRM==.             00014900
015000*                                                                00015000
015100 01  WS-CURRENT-BILL.                                           00015100
015200     COPY CFIBIL.                                               00015200
015300*                                                                00015300
015400 01  WS-CURRENT-BILL-ALT REDEFINES WS-CURRENT-BILL.             00015400
015500     05  WS-BILL-FIXED-PART      PIC X(214).                    00015500
015600     05  FILLER                  PIC X(3320).                   00015600
015700*        214 = SHIPPING-MARK THRU BREAKDOWN-COUNT.  ALTERNATE   00015700
015800*        VIEW LETS THE OPERATOR DUMP JUST THE BILL HEADER       00015800
015900*        PORTION WITHOUT THE BREAKDOWN TABLE DURING A TRACE.    00015900
016000*                                                                00016000
016100 01  WS-PARSE-FIELDS.                                           00016100
016200     05  WS-PARSE-QTY-TEXT       PIC X(10) VALUE SPACES.        00016200
016300     05  WS-PARSE-COUNT          PIC S9(5) COMP-3 VALUE 0.      00016300
016400     05  WS-PARSE-COUNT-NUM      PIC 9(05) VALUE ZEROS.         00016400
016500     05  WS-PARSE-COUNT-NUM-R REDEFINES WS-PARSE-COUNT-NUM.     00016500
016600         10  FILLER              PIC 9(04).                     00016600
016700         10  WS-PARSE-DIGIT-1    PIC 9(01).                     00016700
016800     05  WS-PARSE-UNIT           PIC X(10) VALUE SPACES.        00016800
016900     05  WS-PARSE-SCAN-POS       PIC S9(3) COMP VALUE 0.        00016900
017000     05  WS-PARSE-DIGIT-COUNT    PIC S9(3) COMP VALUE 0.        00017000
017100     05  WS-PARSE-ONE-CHAR       PIC X(01) VALUE SPACE.         00017100
017200     05  WS-PARSE-ALL-DIGITS-SW  PIC X(01) VALUE 'Y'.           00017200
017300         88  WS-PARSE-ALL-DIGITS     VALUE 'Y'.                 00017300
017400     05  WS-ITEM-DESC-ONE-ROW    PIC X(60) VALUE SPACES.        00017400
017450     05  FILLER                  PIC X(08).                     00017450
017500*                                                                00017500
017600 01  WS-BILL-DESC-FIELDS.                                       00017600
017700     05  WS-BILL-UNIT-COUNT      PIC S9(7) COMP-3 VALUE 0.      00017700
017800     05  WS-BILL-FIRST-UNIT      PIC X(10) VALUE SPACES.        00017800
017900     05  WS-BILL-UNITS-MIXED-SW  PIC X(01) VALUE 'N'.           00017900
018000         88  WS-BILL-UNITS-MIXED     VALUE 'Y'.                 00018000
018100     05  WS-BILL-FIRST-DESC      PIC X(25) VALUE SPACES.        00018100
018200     05  WS-BILL-TRACKING-COUNT  PIC S9(3) COMP VALUE 0.        00018200
018300     05  WS-BILL-COUNT-EDIT      PIC ZZZZ9.                     00018300
018400     05  WS-TRACKING-COUNT-EDIT  PIC ZZ9.                       00018400
018450     05  FILLER                  PIC X(08).                     00018450
018500*                                                                00018500
018600 01  WS-PRICING-FIELDS.                                         00018600
018700     05  WS-SUBTOTAL-WORK        PIC S9(7)V99   COMP-3 VALUE 0. 00018700
018800     05  WS-TOTAL-WHOLE-DOLLARS  PIC S9(9)      COMP-3 VALUE 0. 00018800
018900     05  WS-LINE-AMOUNT-WORK     PIC S9(7)V99   COMP-3 VALUE 0. 00018900
018950     05  FILLER                  PIC X(08).                     00018950
019000*                                                                00019000
019100 01  WS-INVOICE-NO.                                             00019100
019200     05  WS-INVOICE-PREFIX-OUT   PIC X(02).                     00019200
019300     05  WS-INVOICE-YEAR-OUT     PIC 9(04).                     00019300
019400     05  WS-INVOICE-SEQ-OUT      PIC 9(05).                     00019400
019450     05  FILLER                  PIC X(03).                     00019450
019500 01  WS-INVOICE-NO-ALT REDEFINES WS-INVOICE-NO.                 00019500
019600     05  WS-INVOICE-NO-BYTES     PIC X(14).                     00019600
019700*        FIRST 11 BYTES ARE THE PRINTABLE INVOICE NUMBER -      00019700
019710*        MOVED TO INV-NO-OUT (PIC X(11)), WHICH TRUNCATES THE   00019710
019720*        TRAILING FILLER PADDING OFF THE RIGHT.                 00019720
019730*                                                                00019730
019800 01  WS-PRINT-DATE-FIELDS.                                      00019800
019900     05  WS-RAW-DATE.                                           00019900
020000         10  WS-RAW-YEAR         PIC 9(04).                     00020000
020100         10  FILLER              PIC X(01).                     00020100
020200         10  WS-RAW-MONTH        PIC 9(02).                     00020200
020300         10  FILLER              PIC X(01).                     00020300
020400         10  WS-RAW-DAY          PIC 9(02).                     00020400
020500     05  WS-PRINT-DATE           PIC X(15) VALUE SPACES.        00020500
020600     05  WS-PRINT-DAY-EDIT       PIC 99.                        00020600
020650     05  FILLER              PIC X(08).                       00020650
020700*                                                                00020700
020800 01  WS-MONTH-NAME-TABLE VALUE                                  00020800
020900     'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                    00020900
021000     05  WS-MONTH-NAME OCCURS 12 TIMES INDEXED BY WS-MO-IDX.    00021000
021100         10  WS-MONTH-NAME-3     PIC X(03).                     00021100
021200 01  WS-MONTH-NAME-TABLE-ALT REDEFINES WS-MONTH-NAME-TABLE.     00021200
021300     05  WS-MONTH-NAME-BYTES     PIC X(36).                     00021300
021400*        RAW-BYTES VIEW OF THE MONTH TABLE - CHECKED AGAINST    00021400
021500*        A HEX DUMP WHEN THE TABLE WAS FIRST KEYED IN, KEPT     00021500
021600*        FOR THE NEXT PROGRAMMER WHO DOUBTS IT.                 00021600
021700*                                                                00021700
021800 01  WS-CASE-FOLD-FROM   PIC X(26) VALUE                        00021800
021900     'abcdefghijklmnopqrstuvwxyz'.                              00021900
022000 01  WS-CASE-FOLD-TO     PIC X(26) VALUE                        00022000
022100     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               00022100
022200*                                                                00022200
022300 01  WS-PRINT-LINES.                                            00022300
022400     05  INV-TITLE-LINE.                                        00022400
022500         10  FILLER              PIC X(22) VALUE SPACES.        00022500
022600         10  FILLER              PIC X(25) VALUE                00022600
022700             'CONTAINER FREIGHT INVOICE'.                       00022700
022800         10  FILLER              PIC X(85) VALUE SPACES.        00022800
022900     05  INV-HEADER-LINE1.                                      00022900
023000         10  FILLER              PIC X(12) VALUE 'INVOICE NO: '.00023000
023100         10  INV-NO-OUT          PIC X(11).                     00023100
023200         10  FILLER              PIC X(16) VALUE SPACES.        00023200
023300         10  FILLER              PIC X(06) VALUE 'DATE: '.      00023300
023400         10  INV-DATE-OUT        PIC X(15).                     00023400
023500         10  FILLER              PIC X(72) VALUE SPACES.        00023500
023600     05  INV-HEADER-LINE2.                                      00023600
023700         10  FILLER              PIC X(12) VALUE 'CUSTOMER:   '.00023700
023800         10  INV-CUSTOMER-OUT    PIC X(25).                     00023800
023900         10  FILLER              PIC X(09) VALUE SPACES.        00023900
024000         10  FILLER              PIC X(07) VALUE 'PHONE: '.     00024000
024100         10  INV-PHONE-OUT       PIC X(12).                     00024100
024200         10  FILLER              PIC X(67) VALUE SPACES.        00024200
024300     05  INV-HEADER-LINE3.                                      00024300
024400         10  FILLER              PIC X(12) VALUE 'LOCATION:   '.00024400
024500         10  INV-LOCATION-OUT    PIC X(20).                     00024500
024600         10  FILLER              PIC X(100) VALUE SPACES.       00024600
024700     05  INV-BLANK-LINE          PIC X(132) VALUE SPACES.       00024700
024800     05  INV-COLUMN-HEADING.                                    00024800
024900         10  FILLER              PIC X(18) VALUE                00024900
025000             'TRACKING NO       '.                              00025000
025100         10  FILLER              PIC X(16) VALUE                00025100
025200             'QTY/UNIT        '.                                00025200
025300         10  FILLER              PIC X(25) VALUE                00025300
025400             'DESCRIPTION              '.                       00025400
025500         10  FILLER              PIC X(10) VALUE 'CBM      '.   00025500
025600         10  FILLER              PIC X(14) VALUE                00025600
026700             'AMOUNT USD    '.                                  00026700
026800         10  FILLER              PIC X(49) VALUE SPACES.        00026800
026900     05  INV-DETAIL-LINE.                                       00026900
027000         10  INV-DET-TRACKING    PIC X(18).                     00027000
027100         10  INV-DET-QTYUNIT     PIC X(16).                     00027100
027200         10  INV-DET-PRODUCT     PIC X(23).                     00027200
027300         10  FILLER              PIC X(02) VALUE SPACES.        00027300
027400         10  INV-DET-CBM         PIC ZZ9.99.                    00027400
027500         10  FILLER              PIC X(04) VALUE SPACES.        00027500
027600         10  INV-DET-AMOUNT      PIC ZZZ,ZZ9.99.                00027600
027700         10  FILLER              PIC X(49) VALUE SPACES.        00027700
027800     05  INV-TOTAL-CBM-LINE.                                    00027800
027900         10  FILLER              PIC X(44) VALUE SPACES.        00027900
028000         10  FILLER              PIC X(11) VALUE 'TOTAL CBM: '. 00028000
028100         10  INV-TOTAL-CBM-OUT   PIC ZZZ9.9999.                  00028100
028200         10  FILLER              PIC X(68) VALUE SPACES.        00028200
028300     05  INV-RATE-LINE.                                          00028300
028400         10  FILLER              PIC X(14) VALUE                00028400
028500             'RATE USD/CBM: '.                                  00028500
028600         10  INV-RATE-OUT        PIC ZZZ9.99.                   00028600
028700         10  FILLER              PIC X(10) VALUE SPACES.        00028700
028800         10  FILLER              PIC X(10) VALUE 'SUBTOTAL: '.  00028800
028900         10  INV-SUBTOTAL-OUT    PIC ZZZ,ZZ9.99.                00028900
029000         10  FILLER              PIC X(75) VALUE SPACES.        00029000
029100     05  INV-TOTAL-LINE.                                        00029100
029200         10  FILLER              PIC X(14) VALUE                00029200
029300             'OTHER COST:   '.                                  00029300
029400         10  INV-OTHER-COST-OUT  PIC ZZZ,ZZ9.99.                00029400
029500         10  FILLER              PIC X(07) VALUE SPACES.        00029500
029600         10  FILLER              PIC X(11) VALUE 'TOTAL USD: '. 00029600
029700         10  INV-TOTAL-OUT       PIC ZZZ,ZZ9.00.                00029700
029800         10  FILLER              PIC X(78) VALUE SPACES.        00029800
029900*                                                                00029900
030000     05  CTL-TITLE-LINE.                                        00030000
030100         10  FILLER              PIC X(20) VALUE SPACES.        00030100
030200         10  FILLER              PIC X(35) VALUE                00030200
030300             'CONTAINER FREIGHT BATCH CONTROL RPT'.              00030300
030400         10  FILLER              PIC X(77) VALUE SPACES.        00030400
030500     05  CTL-DETAIL-LINE.                                        00030500
030600         10  CTL-LABEL-OUT       PIC X(28).                     00030600
030700         10  CTL-VALUE-OUT       PIC X(15).                     00030700
030800         10  FILLER              PIC X(89) VALUE SPACES.        00030800
030900*                                                                00030900
030910 01  WS-CTL-EDIT-FIELDS.                                         00030910
030920     05  WS-CTL-COUNT-EDIT       PIC ZZZ,ZZZ,ZZ9.                00030920
030930     05  WS-CTL-CBM-EDIT         PIC ZZZ,ZZZ,ZZ9.9999.           00030930
030940     05  WS-CTL-USD-EDIT         PIC ZZZ,ZZZ,ZZ9.99.             00030940
030950     05  FILLER                  PIC X(08).                     00030950
030960*                                                                00030960
031000 01  WS-ABEND-DIAG               PIC X(2).                      00031000
031100 01  WS-ABEND-DIAG-N REDEFINES WS-ABEND-DIAG PIC S9(3) COMP-3.  00031100
031200*        RAW-BYTES / NUMERIC DUAL VIEW OF THE LAST FILE-STATUS  00031200
031300*        CODE SEEN - USED ONLY WHEN CFI100-TRACE-ON IS SET.     00031300
031400*                                                                00031400
031500 01  WS-WORK-INDEX               PIC S9(4) COMP VALUE 0.        00031500
031600 01  WS-BRK-INDEX                PIC S9(4) COMP VALUE 0.        00031600
031700                                                                00031700
031800****************************************************************00031800
031900 PROCEDURE DIVISION.                                            00031900
032000****************************************************************00032000
032100                                                                00032100
032200 000-MAIN.                                                      00032200
032300     PERFORM 700-OPEN-FILES.                                    00032300
032400     PERFORM 705-READ-PARAMS-FILE.                              00032400
032500                                                                00032500
032600     PERFORM 100-PROCESS-MANIFEST-ROWS                          00032600
032700             UNTIL MANIFEST-EOF.                                00032700
032800                                                                00032800
032900     PERFORM 120-SORT-ACCEPTED-ROWS.                            00032900
033000     PERFORM 300-BUILD-BILLS THRU 300-EXIT.                     00033000
033100                                                                00033100
033200     PERFORM 800-INIT-CONTROL-REPORT.                           00033200
033300     PERFORM 850-WRITE-CONTROL-REPORT.                          00033300
033400     PERFORM 790-CLOSE-FILES.                                   00033400
033500                                                                00033500
033600     GOBACK.                                                    00033600
033700                                                                00033700
033800 100-PROCESS-MANIFEST-ROWS.                                     00033800
033900     PERFORM 710-READ-MANIFEST-FILE.                            00033900
034000     IF NOT MANIFEST-EOF                                        00034000
034100         IF WS-PREAMBLE-LINES-LEFT > 0                          00034100
034200             SUBTRACT 1 FROM WS-PREAMBLE-LINES-LEFT              00034200
034300         ELSE                                                    00034300
034400             ADD 1 TO WS-ROWS-READ                               00034400
034500             PERFORM 110-VALIDATE-MANIFEST-ROW                   00034500
034600         END-IF                                                  00034600
034700     END-IF.                                                     00034700
034800                                                                00034800
034900 110-VALIDATE-MANIFEST-ROW.                                     00034900
035000     INSPECT WS-ROW-CUSTOMER-NAME(WS-ROW-COUNT + 1)              00035000
035100         CONVERTING WS-CASE-FOLD-FROM TO WS-CASE-FOLD-TO.        00035100
035200     INSPECT WS-ROW-LOCATION(WS-ROW-COUNT + 1)                   00035200
035300         CONVERTING WS-CASE-FOLD-FROM TO WS-CASE-FOLD-TO.        00035300
035400     INSPECT WS-ROW-PRODUCT-DESC(WS-ROW-COUNT + 1)               00035400
035500         CONVERTING WS-CASE-FOLD-FROM TO WS-CASE-FOLD-TO.        00035500
035600     INSPECT WS-ROW-QTY-PER-TRACKING(WS-ROW-COUNT + 1)           00035600
035700         CONVERTING WS-CASE-FOLD-FROM TO WS-CASE-FOLD-TO.        00035700
035800*                                                                00035800
035900*        NOTE - THE ROW IS BUILT AT WS-ROW-COUNT + 1 AND ONLY    00035900
036000*        COMMITTED (WS-ROW-COUNT BUMPED) IF IT PASSES.  A        00036000
036100*        REJECTED ROW SIMPLY GETS OVERWRITTEN BY THE NEXT READ.  00036100
036200     IF WS-ROW-CONTACT(WS-ROW-COUNT + 1) = SPACES                00036200
036300        OR WS-ROW-CUSTOMER-NAME(WS-ROW-COUNT + 1) = SPACES       00036300
036400        OR WS-ROW-CBM-PER-TRACKING(WS-ROW-COUNT + 1) NOT > 0     00036400
036500         PERFORM 199-REPORT-REJECTED-ROW                        00036500
036600     ELSE                                                        00036600
036700         ADD 1 TO WS-ROW-COUNT                                   00036700
036800         ADD 1 TO WS-ROWS-ACCEPTED                               00036800
036900     END-IF.                                                     00036900
037000                                                                 00037000
037100 199-REPORT-REJECTED-ROW.                                       00037100
037200     ADD 1 TO WS-ROWS-REJECTED.                                 00037200
037300     DISPLAY 'CFI100 - REJECTED MANIFEST ROW - TRACKING: '      00037300
037400             WS-ROW-TRACKING-NO(WS-ROW-COUNT + 1).               00037400
037500                                                                 00037500
037600 120-SORT-ACCEPTED-ROWS.                                        00037600
037700     IF WS-ROW-COUNT > 1                                         00037700
037800         CALL 'CFI200' USING WS-ROW-COUNT, WS-ROW                00037800
037900     END-IF.                                                     00037900
038000                                                                 00038000
038100 200-PARSE-QTY-FIELD.                                            00038100
038200*        BREAKS WS-PARSE-QTY-TEXT (A COPY OF THE INBOUND         00038200
038300*        QTY-PER-TRACKING FIELD) INTO A COUNT AND A UNIT WORD.   00038300
038400*        '1PALLET' -> COUNT 1 / UNIT PALLET.  '4' -> COUNT 4 /   00038400
038500*        UNIT CTNS.  BLANK OR NON-NUMERIC LEADER -> 1 / CTNS.    00038500
038600     MOVE 0 TO WS-PARSE-COUNT WS-PARSE-SCAN-POS                  00038600
038700               WS-PARSE-DIGIT-COUNT.                             00038700
038800     MOVE ZEROS TO WS-PARSE-COUNT-NUM.                           00038800
038900     MOVE SPACES TO WS-PARSE-UNIT.                               00038900
039000     SET WS-PARSE-ALL-DIGITS TO TRUE.                            00039000
039100     PERFORM 210-SCAN-LEADING-DIGITS THRU 210-EXIT               00039100
039200             VARYING WS-PARSE-SCAN-POS FROM 1 BY 1                00039200
039300             UNTIL WS-PARSE-SCAN-POS > 10                        00039300
039400                OR NOT WS-PARSE-ALL-DIGITS.                      00039400
039500     IF WS-PARSE-DIGIT-COUNT = 0                                 00039500
039600         MOVE 1 TO WS-PARSE-COUNT                                00039600
039700         MOVE 'CTNS      ' TO WS-PARSE-UNIT                      00039700
039800     ELSE                                                        00039800
039900         MOVE WS-PARSE-COUNT-NUM TO WS-PARSE-COUNT                00039900
040000         IF WS-PARSE-DIGIT-COUNT < 10                             00040000
040100             MOVE WS-PARSE-QTY-TEXT(WS-PARSE-DIGIT-COUNT + 1:     00040100
040200                     10 - WS-PARSE-DIGIT-COUNT) TO WS-PARSE-UNIT 00040200
040300         ELSE                                                     00040300
040400             MOVE SPACES TO WS-PARSE-UNIT                        00040400
040500         END-IF                                                  00040500
040600         IF WS-PARSE-UNIT = SPACES                               00040600
040700             MOVE 'CTNS      ' TO WS-PARSE-UNIT                  00040700
040800         END-IF                                                  00040800
040900     END-IF.                                                     00040900
041000                                                                 00041000
041100 210-SCAN-LEADING-DIGITS.                                       00041100
041200     MOVE WS-PARSE-QTY-TEXT(WS-PARSE-SCAN-POS:1)                00041200
041300         TO WS-PARSE-ONE-CHAR.                                   00041300
041400     IF WS-PARSE-ONE-CHAR IS NUMERIC                             00041400
041500         MOVE WS-PARSE-COUNT-NUM(2:4) TO WS-PARSE-COUNT-NUM(1:4) 00041500
041600         MOVE WS-PARSE-ONE-CHAR TO WS-PARSE-DIGIT-1              00041600
041700         ADD 1 TO WS-PARSE-DIGIT-COUNT                           00041700
041800     ELSE                                                        00041800
041900         SET WS-PARSE-ALL-DIGITS TO FALSE                        00041900
042000     END-IF.                                                     00042000
042100     GO TO 210-EXIT.                                             00042100
042200 210-EXIT.                                                       00042200
042300     EXIT.                                                       00042300
042400                                                                 00042400
042500 300-BUILD-BILLS.                                                00042500
042600     SET WS-BILLS-REMAIN TO TRUE.                                00042600
042700     IF WS-ROW-COUNT = 0                                         00042700
042800         SET WS-BILLS-REMAIN TO FALSE                            00042800
042900     ELSE                                                        00042900
043000         SET WS-ROW-IDX TO 1                                     00043000
043100     END-IF.                                                     00043100
043200     PERFORM 305-BUILD-ONE-BILL THRU 305-EXIT                    00043200
043300             UNTIL NOT WS-BILLS-REMAIN.                          00043300
043400     GO TO 300-EXIT.                                             00043400
043500 300-EXIT.                                                       00043500
043600     EXIT.                                                       00043600
043700                                                                 00043700
043800 305-BUILD-ONE-BILL.                                             00043800
043900     PERFORM 310-START-BILL.                                     00043900
044000     PERFORM 320-ACCUM-BREAKDOWN-LINE.                           00044000
044100     SET WS-ROW-IDX UP BY 1.                                     00044100
044200     PERFORM 325-ACCUM-GROUP-ROWS THRU 325-EXIT                  00044200
044300             UNTIL WS-ROW-IDX > WS-ROW-COUNT.                    00044300
044400     PERFORM 330-FINISH-BILL.                                    00044400
044500     IF WS-ROW-IDX > WS-ROW-COUNT                                00044500
044600         SET WS-BILLS-REMAIN TO FALSE                            00044600
044700     END-IF.                                                     00044700
044800     GO TO 305-EXIT.                                             00044800
044900 305-EXIT.                                                       00044900
045000     EXIT.                                                       00045000
045100                                                                 00045100
045200 310-START-BILL.                                                00045200
045300     MOVE SPACES TO WS-CURRENT-BILL.                             00045300
045400     MOVE 0 TO CFIB-BREAKDOWN-COUNT.                             00045400
045500     MOVE 0 TO WS-BILL-UNIT-COUNT WS-BILL-TRACKING-COUNT.        00045500
045600     MOVE SPACES TO WS-BILL-FIRST-UNIT WS-BILL-FIRST-DESC.       00045600
045700     MOVE 'N' TO WS-BILL-UNITS-MIXED-SW.                         00045700
045800     MOVE 0 TO CFIB-TOTAL-CBM.                                   00045800
045900     MOVE WS-ROW-CONTACT(WS-ROW-IDX)     TO CFIB-CUSTOMER-ID     00045900
046000                                             CFIB-PHONE.         00046000
046100     MOVE WS-ROW-CUSTOMER-NAME(WS-ROW-IDX) TO CFIB-CUSTOMER-NAME.00046100
046200     MOVE WS-ROW-CUSTOMER-NAME(WS-ROW-IDX)(1:15) TO              00046200
046300             CFIB-SHIPPING-MARK.                                 00046300
046400     MOVE WS-ROW-LOCATION(WS-ROW-IDX)      TO CFIB-LOCATION.     00046400
046500     MOVE WS-PRM-RATE-USD-PER-CBM  TO CFIB-RATE-USD-PER-CBM.     00046500
046600     MOVE WS-PRM-OTHER-COST-USD    TO CFIB-OTHER-COST-USD.       00046600
046700                                                                 00046700
046800 320-ACCUM-BREAKDOWN-LINE.                                       00046800
046900     ADD WS-ROW-CBM-PER-TRACKING(WS-ROW-IDX) TO CFIB-TOTAL-CBM.  00046900
047000     ADD 1 TO CFIB-BREAKDOWN-COUNT.                              00047000
047100     SET CFIB-BRK-IDX TO CFIB-BREAKDOWN-COUNT.                   00047100
047200     MOVE WS-ROW-TRACKING-NO(WS-ROW-IDX) TO                      00047200
047300             CFIB-BRK-TRACKING-NO(CFIB-BRK-IDX).                 00047300
047400     MOVE WS-ROW-CBM-PER-TRACKING(WS-ROW-IDX) TO                 00047400
047500             CFIB-BRK-CBM(CFIB-BRK-IDX).                         00047500
047600     MOVE WS-ROW-PRODUCT-DESC(WS-ROW-IDX) TO                     00047600
047700             CFIB-BRK-PRODUCT-DESC(CFIB-BRK-IDX).                00047700
047800     MOVE WS-ROW-QTY-PER-TRACKING(WS-ROW-IDX) TO                 00047800
047900             WS-PARSE-QTY-TEXT.                                  00047900
048000     PERFORM 200-PARSE-QTY-FIELD.                                00048000
048100     MOVE WS-PARSE-COUNT TO WS-BILL-COUNT-EDIT.                  00048100
048200     STRING WS-BILL-COUNT-EDIT DELIMITED BY SIZE                 00048200
048300            ' '               DELIMITED BY SIZE                 00048300
048400            WS-PARSE-UNIT     DELIMITED BY SPACE                 00048400
048500            INTO CFIB-BRK-QTY-TEXT(CFIB-BRK-IDX).                00048500
048600     COMPUTE WS-LINE-AMOUNT-WORK ROUNDED =                       00048600
048700             WS-ROW-CBM-PER-TRACKING(WS-ROW-IDX) *               00048700
048800             WS-PRM-RATE-USD-PER-CBM.                            00048800
048900     MOVE WS-LINE-AMOUNT-WORK TO CFIB-BRK-LINE-AMOUNT(CFIB-BRK-IDX).00048900
049000                                                                 00049000
049100*        BILL-LEVEL ITEM-DESCRIPTION BOOKKEEPING - TRACK UNIT    00049100
049200*        COUNT, FIRST UNIT/DESC SEEN AND WHETHER UNITS DIFFER    00049200
049300*        ACROSS THE GROUP.  SEE 500-BUILD-ITEM-DESCRIPTION.      00049300
049400     ADD WS-PARSE-COUNT TO WS-BILL-UNIT-COUNT.                   00049400
049500     ADD 1 TO WS-BILL-TRACKING-COUNT.                            00049500
049600     IF WS-BILL-TRACKING-COUNT = 1                               00049600
049700         MOVE WS-PARSE-UNIT TO WS-BILL-FIRST-UNIT                00049700
049800         MOVE WS-ROW-PRODUCT-DESC(WS-ROW-IDX) TO                 00049800
049900                 WS-BILL-FIRST-DESC                              00049900
050000         STRING WS-BILL-COUNT-EDIT DELIMITED BY SIZE             00050000
050100                ' '               DELIMITED BY SIZE              00050100
050200                WS-PARSE-UNIT     DELIMITED BY SPACE              00050200
050300                ' '               DELIMITED BY SIZE              00050300
050400                WS-ROW-PRODUCT-DESC(WS-ROW-IDX) DELIMITED BY SIZE00050400
050500                INTO WS-ITEM-DESC-ONE-ROW                        00050500
050600     END-IF.                                                     00050600
050700     IF WS-PARSE-UNIT NOT = WS-BILL-FIRST-UNIT                   00050700
050800         SET WS-BILL-UNITS-MIXED TO TRUE                         00050800
050900     END-IF.                                                     00050900
051000                                                                 00051000
051100 325-ACCUM-GROUP-ROWS.                                           00051100
051200     IF WS-ROW-CONTACT(WS-ROW-IDX) = CFIB-CUSTOMER-ID            00051200
051300         PERFORM 320-ACCUM-BREAKDOWN-LINE                        00051300
051400         SET WS-ROW-IDX UP BY 1                                  00051400
051500     ELSE                                                        00051500
051600         GO TO 325-EXIT                                          00051600
051700     END-IF.                                                     00051700
051800     GO TO 325-EXIT.                                             00051800
051900 325-EXIT.                                                       00051900
052000     EXIT.                                                       00052000
052100                                                                 00052100
052200 330-FINISH-BILL.                                                00052200
052300     PERFORM 500-BUILD-ITEM-DESCRIPTION.                         00052300
052400     PERFORM 400-COMPUTE-PRICING.                                00052400
052500     MOVE WS-PRM-INVOICE-PREFIX TO WS-INVOICE-PREFIX-OUT.        00052500
052600     MOVE WS-PRM-BILL-YEAR      TO WS-INVOICE-YEAR-OUT.          00052600
052700     MOVE WS-NEXT-INVOICE-SEQ   TO WS-INVOICE-SEQ-OUT.           00052700
052800     ADD 1 TO WS-NEXT-INVOICE-SEQ.                               00052800
052900     PERFORM 600-WRITE-INVOICE THRU 600-EXIT.                    00052900
053000     ADD 1 TO WS-BILLS-WRITTEN.                                  00053000
053100     ADD CFIB-TOTAL-CBM TO WS-GRAND-TOTAL-CBM.                   00053100
053200     ADD CFIB-TOTAL-USD TO WS-GRAND-TOTAL-USD.                   00053200
053300                                                                 00053300
053400 400-COMPUTE-PRICING.                                            00053400
053500     IF CFIB-TOTAL-CBM < 0.05                                    00053500
053600         MOVE 3.00 TO CFIB-SUBTOTAL-USD                          00053600
053700     ELSE                                                        00053700
053800         COMPUTE WS-SUBTOTAL-WORK ROUNDED =                      00053800
053900                 CFIB-TOTAL-CBM * CFIB-RATE-USD-PER-CBM          00053900
054000         MOVE WS-SUBTOTAL-WORK TO CFIB-SUBTOTAL-USD              00054000
054100     END-IF.                                                     00054100
054200     MOVE 0 TO CFIB-MIN-CHARGE-USD.                              00054200
054300*        MIN-CHARGE-USD RULE DROPPED - CFI-0005.  FIELD KEPT    00054300
054400*        FOR REPORT-LAYOUT COMPATIBILITY, ALWAYS ZERO.           00054400
054500     COMPUTE WS-TOTAL-WHOLE-DOLLARS ROUNDED =                    00054500
054600             CFIB-SUBTOTAL-USD + CFIB-OTHER-COST-USD.            00054600
054700     MOVE WS-TOTAL-WHOLE-DOLLARS TO CFIB-TOTAL-USD.              00054700
054800                                                                 00054800
054900 500-BUILD-ITEM-DESCRIPTION.                                     00054900
055000     IF WS-BILL-TRACKING-COUNT = 1                               00055000
055100         MOVE WS-ITEM-DESC-ONE-ROW TO CFIB-ITEM-DESCRIPTION      00055100
055200     ELSE                                                        00055200
055300         IF WS-BILL-UNITS-MIXED                                  00055300
055400             MOVE WS-BILL-TRACKING-COUNT TO WS-TRACKING-COUNT-EDIT00055400
055500             STRING 'ASSORTED GOODS (' DELIMITED BY SIZE         00055500
055600                    WS-TRACKING-COUNT-EDIT DELIMITED BY SIZE     00055600
055700                    ' TRACKINGS)'     DELIMITED BY SIZE          00055700
055800                    INTO CFIB-ITEM-DESCRIPTION                   00055800
055900         ELSE                                                    00055900
056000             MOVE WS-BILL-UNIT-COUNT TO WS-BILL-COUNT-EDIT       00056000
056100             STRING WS-BILL-COUNT-EDIT DELIMITED BY SIZE         00056100
056200                    ' '                DELIMITED BY SIZE         00056200
056300                    WS-BILL-FIRST-UNIT DELIMITED BY SPACE        00056300
056400                    ' '                DELIMITED BY SIZE         00056400
056500                    WS-BILL-FIRST-DESC DELIMITED BY SIZE         00056500
056600                    INTO CFIB-ITEM-DESCRIPTION                   00056600
056700         END-IF                                                  00056700
056800     END-IF.                                                     00056800
056900                                                                 00056900
057000 600-WRITE-INVOICE.                                              00057000
057100     PERFORM 605-FORMAT-INVOICE-DATE.                            00057100
057200     MOVE WS-INVOICE-NO-BYTES     TO INV-NO-OUT.                 00057200
057300     MOVE WS-PRINT-DATE           TO INV-DATE-OUT.               00057300
057400     MOVE CFIB-CUSTOMER-NAME      TO INV-CUSTOMER-OUT.           00057400
057500     MOVE CFIB-PHONE              TO INV-PHONE-OUT.              00057500
057600     MOVE CFIB-LOCATION           TO INV-LOCATION-OUT.           00057600
057700     WRITE INVOICE-RECORD FROM INV-TITLE-LINE AFTER PAGE.        00057700
057800     WRITE INVOICE-RECORD FROM INV-HEADER-LINE1 AFTER 2.         00057800
057900     WRITE INVOICE-RECORD FROM INV-HEADER-LINE2 AFTER 1.         00057900
058000     WRITE INVOICE-RECORD FROM INV-HEADER-LINE3 AFTER 1.         00058000
058100     WRITE INVOICE-RECORD FROM INV-BLANK-LINE   AFTER 1.         00058100
058200     WRITE INVOICE-RECORD FROM INV-COLUMN-HEADING AFTER 1.       00058200
058300     PERFORM 610-WRITE-BREAKDOWN-LINE THRU 610-EXIT              00058300
058400             VARYING CFIB-BRK-IDX FROM 1 BY 1                    00058400
058500             UNTIL CFIB-BRK-IDX > CFIB-BREAKDOWN-COUNT.          00058500
058600     MOVE CFIB-TOTAL-CBM TO INV-TOTAL-CBM-OUT.                   00058600
058700     WRITE INVOICE-RECORD FROM INV-TOTAL-CBM-LINE AFTER 1.       00058700
058800     MOVE CFIB-RATE-USD-PER-CBM TO INV-RATE-OUT.                 00058800
058900     MOVE CFIB-SUBTOTAL-USD     TO INV-SUBTOTAL-OUT.             00058900
059000     WRITE INVOICE-RECORD FROM INV-RATE-LINE AFTER 1.            00059000
059100     MOVE CFIB-OTHER-COST-USD TO INV-OTHER-COST-OUT.             00059100
059200     MOVE CFIB-TOTAL-USD      TO INV-TOTAL-OUT.                  00059200
059300     WRITE INVOICE-RECORD FROM INV-TOTAL-LINE AFTER 1.           00059300
059400     GO TO 600-EXIT.                                             00059400
059500 600-EXIT.                                                       00059500
059600     EXIT.                                                       00059600
059700                                                                 00059700
059800 605-FORMAT-INVOICE-DATE.                                        00059800
059900     MOVE WS-PRM-INVOICE-DATE(1:4)  TO WS-RAW-YEAR.              00059900
060000     MOVE WS-PRM-INVOICE-DATE(6:2)  TO WS-RAW-MONTH.             00060000
060100     MOVE WS-PRM-INVOICE-DATE(9:2)  TO WS-RAW-DAY.               00060100
060200     MOVE WS-RAW-DAY TO WS-PRINT-DAY-EDIT.                       00060200
060300     SET WS-MO-IDX TO WS-RAW-MONTH.                              00060300
060400     STRING WS-PRINT-DAY-EDIT       DELIMITED BY SIZE            00060400
060500            'TH '                   DELIMITED BY SIZE            00060500
060600            WS-MONTH-NAME(WS-MO-IDX) DELIMITED BY SIZE           00060600
060700            ', '                    DELIMITED BY SIZE            00060700
060800            WS-RAW-YEAR             DELIMITED BY SIZE            00060800
060900            INTO WS-PRINT-DATE.                                  00060900
061000                                                                 00061000
061100 610-WRITE-BREAKDOWN-LINE.                                       00061100
061200     MOVE CFIB-BRK-TRACKING-NO(CFIB-BRK-IDX) TO INV-DET-TRACKING.00061200
061300     MOVE CFIB-BRK-QTY-TEXT(CFIB-BRK-IDX)    TO INV-DET-QTYUNIT. 00061300
061400     MOVE CFIB-BRK-PRODUCT-DESC(CFIB-BRK-IDX) TO INV-DET-PRODUCT.00061400
061500     MOVE CFIB-BRK-CBM(CFIB-BRK-IDX)          TO INV-DET-CBM.    00061500
061600     MOVE CFIB-BRK-LINE-AMOUNT(CFIB-BRK-IDX)  TO INV-DET-AMOUNT. 00061600
061700     WRITE INVOICE-RECORD FROM INV-DETAIL-LINE AFTER 1.          00061700
061800     GO TO 610-EXIT.                                             00061800
061900 610-EXIT.                                                       00061900
062000     EXIT.                                                       00062000
062100                                                                 00062100
062200 700-OPEN-FILES.                                                 00062200
062300     OPEN INPUT   MANIFEST-FILE                                  00062300
062400                  PARAMS-FILE                                    00062400
062500          OUTPUT  INVOICE-FILE                                   00062500
062600                  CONTROL-FILE.                                  00062600
062700     IF WS-MANIFEST-STATUS NOT = '00'                            00062700
062800         DISPLAY 'CFI100 - ERROR OPENING MANIFEST FILE. RC: '    00062800
062900                 WS-MANIFEST-STATUS                              00062900
063000         MOVE 16 TO RETURN-CODE                                  00063000
063100         MOVE 'Y' TO WS-MANIFEST-EOF                             00063100
063200     END-IF.                                                     00063200
063300     IF WS-PARAMS-STATUS NOT = '00'                              00063300
063400         DISPLAY 'CFI100 - ERROR OPENING PARAMS FILE. RC: '      00063400
063500                 WS-PARAMS-STATUS                                00063500
063600         MOVE 16 TO RETURN-CODE                                  00063600
063700         MOVE 'Y' TO WS-MANIFEST-EOF                             00063700
063800     END-IF.                                                     00063800
063900                                                                 00063900
064000 705-READ-PARAMS-FILE.                                           00064000
064100     READ PARAMS-FILE INTO WS-CURRENT-PARMS.                     00064100
064200     IF WS-PARAMS-STATUS NOT = '00'                              00064200
064300         DISPLAY 'CFI100 - ERROR READING PARAMS FILE. RC: '      00064300
064400                 WS-PARAMS-STATUS                                00064400
064500         MOVE 16 TO RETURN-CODE                                  00064500
064600     END-IF.                                                     00064600
064700                                                                 00064700
064800 710-READ-MANIFEST-FILE.                                         00064800
064900     READ MANIFEST-FILE INTO WS-ROW(WS-ROW-COUNT + 1)            00064900
065000        AT END MOVE 'Y' TO WS-MANIFEST-EOF.                      00065000
065100     EVALUATE WS-MANIFEST-STATUS                                 00065100
065200        WHEN '00'                                                00065200
065300             CONTINUE                                            00065300
065400        WHEN '10'                                                00065400
065500             MOVE 'Y' TO WS-MANIFEST-EOF                         00065500
065600        WHEN OTHER                                               00065600
065700            MOVE WS-MANIFEST-STATUS TO WS-ABEND-DIAG             00065700
065800            DISPLAY 'CFI100 - MANIFEST FILE READ ERROR. RC: '    00065800
065900                    WS-ABEND-DIAG                                00065900
066000            MOVE 'Y' TO WS-MANIFEST-EOF                          00066000
066100     END-EVALUATE.                                               00066100
066200                                                                 00066200
066300 790-CLOSE-FILES.                                                00066300
066400     CLOSE MANIFEST-FILE.                                        00066400
066500     CLOSE PARAMS-FILE.                                          00066500
066600     CLOSE INVOICE-FILE.                                         00066600
066700     CLOSE CONTROL-FILE.                                         00066700
066800                                                                 00066800
066900 800-INIT-CONTROL-REPORT.                                        00066900
067000     WRITE CONTROL-RECORD FROM CTL-TITLE-LINE AFTER PAGE.        00067000
067100     WRITE CONTROL-RECORD FROM INV-BLANK-LINE  AFTER 1.          00067100
067200                                                                 00067200
067300 850-WRITE-CONTROL-REPORT.                                       00067300
067400     MOVE 'MANIFEST ROWS READ          ' TO CTL-LABEL-OUT.       00067400
067410     MOVE WS-ROWS-READ     TO WS-CTL-COUNT-EDIT.                 00067410
067420     MOVE WS-CTL-COUNT-EDIT TO CTL-VALUE-OUT.                    00067420
067600     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00067600
067700                                                                 00067700
067800     MOVE 'MANIFEST ROWS ACCEPTED      ' TO CTL-LABEL-OUT.       00067800
067910     MOVE WS-ROWS-ACCEPTED TO WS-CTL-COUNT-EDIT.                 00067910
067920     MOVE WS-CTL-COUNT-EDIT TO CTL-VALUE-OUT.                    00067920
068000     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00068000
068100                                                                 00068100
068200     MOVE 'MANIFEST ROWS REJECTED      ' TO CTL-LABEL-OUT.       00068200
068310     MOVE WS-ROWS-REJECTED TO WS-CTL-COUNT-EDIT.                 00068310
068320     MOVE WS-CTL-COUNT-EDIT TO CTL-VALUE-OUT.                    00068320
068400     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00068400
068500                                                                 00068500
068600     MOVE 'BILLS PRODUCED               ' TO CTL-LABEL-OUT.      00068600
068710     MOVE WS-BILLS-WRITTEN TO WS-CTL-COUNT-EDIT.                 00068710
068720     MOVE WS-CTL-COUNT-EDIT TO CTL-VALUE-OUT.                    00068720
068800     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00068800
068900                                                                 00068900
069000     MOVE 'GRAND TOTAL CBM              ' TO CTL-LABEL-OUT.      00069000
069110     MOVE WS-GRAND-TOTAL-CBM TO WS-CTL-CBM-EDIT.                 00069110
069120     MOVE WS-CTL-CBM-EDIT TO CTL-VALUE-OUT.                      00069120
069200     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00069200
069300                                                                 00069300
069400     MOVE 'GRAND TOTAL USD              ' TO CTL-LABEL-OUT.      00069400
069510     MOVE WS-GRAND-TOTAL-USD TO WS-CTL-USD-EDIT.                 00069510
069520     MOVE WS-CTL-USD-EDIT TO CTL-VALUE-OUT.                      00069520
069600     WRITE CONTROL-RECORD FROM CTL-DETAIL-LINE AFTER 1.          00069600
